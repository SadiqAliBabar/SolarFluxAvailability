       ID DIVISION.                                                     00010000
       PROGRAM-ID.  SOLS02.                                             00020000
       AUTHOR.      R E DAVENPORT.                                      00030000
       INSTALLATION. SOLPROD SYSTEMS GROUP.                             00040000
       DATE-WRITTEN. 03/14/89.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.    SOLPROD -- INTERNAL USE ONLY.                       00070000
      *                                                                 00080000
      ******************************************************************00090000
      *                 SOLAR AVAILABILITY BATCH (SOL)                * 00100000
      *                       SOLPROD SYSTEMS GROUP                   * 00110000
      *                                                                *00120000
      * PROGRAM :   SOLS02                                            * 00130000
      * TRANS   :   N/A                                                *00140000
      * MAPSET  :   N/A                                                *00150000
      *                                                                *00160000
      * FUNCTION:   PROGRAM SOLS02 IS PART OF THE SOLAR AVAILABILITY   *00170000
      *             BATCH.  IT WILL ASSIGN A QUALITY / COLOR BAND      *00180000
      *             CODE TO A DAILY AVAILABILITY PERCENTAGE COMPUTED   *00190000
      *             BY SOLS01 AND RETURN THE BAND TO THE CALLING       *00200000
      *             PROGRAM.  NO FILE I/O IS PERFORMED BY THIS         *00210000
      *             PROGRAM.                                          * 00220000
      *                                                                *00230000
      * FILES   :   NONE                                              * 00240000
      *                                                                *00250000
      * TRANSACTIONS GENERATED: N/A                                   * 00260000
      *                                                                *00270000
      * PFKEYS  :   N/A                                               * 00280000
      *                                                                *00290000
      ******************************************************************00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                                *00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *  03/14/89   REDAVEN               INITIAL VERSION -- GREEN/   * 00360000
      *                                   RED TWO-BAND CUT ONLY       * 00370000
      *  09/22/91   REDAVEN               ADDED YELLOW MID-BAND PER   * 00380000
      *                                   OPS REQUEST TKT SOL-0114    * 00390000
      *  05/03/94   TWREN                 ADDED BLUE AND ORANGE BANDS * 00400000
      *                                   TO MATCH SIX-BAND REPORT    * 00410000
      *                                   COLORING TKT SOL-0233       * 00420000
      *  01/11/96   TWREN                 GRAY BAND FOR DATA-UNAVAIL  * 00430000
      *                                   DAYS PER TKT SOL-0261       * 00440000
      *  02/09/98   PJK                   Y2K REVIEW -- NO 2-DIGIT    * 00450000
      *                                   YEAR FIELDS IN THIS PROGRAM,* 00460000
      *                                   NO CHANGE REQUIRED          * 00470000
      *  07/17/99   PJK                   BAND BOUNDARY COMPARE NOW   * 00480000
      *                                   USES ROUNDED PERCENTAGE     * 00490000
      *                                   PASSED BY CALLER TKT SOL-   * 00500000
      *                                   0309                        * 00510000
      *  11/02/01   KMH                   ADDED HEX BYTE-PAIR         * 00520000
      *                                   REDEFINE FOR PRINT-SPOOL    * 00530000
      *                                   EDIT PGM TKT SOL-0347       * 00540000
      *                                                                *00550000
      ******************************************************************00560000
       ENVIRONMENT DIVISION.                                            00570000
       CONFIGURATION SECTION.                                           00580000
       SPECIAL-NAMES.                                                   00590000
           C01 IS TOP-OF-FORM.                                          00600000
       INPUT-OUTPUT SECTION.                                            00610000
       DATA DIVISION.                                                   00620000
       WORKING-STORAGE SECTION.                                         00630000
       77  FILLER               PIC X(12)  VALUE 'SOLS02  WS:'.         00640000
       77  WS-SOLS02-CALL-CNT   PIC S9(07) COMP-3 VALUE ZEROS.          00650000
           EJECT                                                        00660000
      ******************************************************************00670000
      *    PERCENTAGE EDIT WORK AREA                                  * 00680000
      ******************************************************************00690000
                                                                        00700000
       01  WS-SOLS02-PCT-CHECK       PIC X(06)  VALUE SPACES.           00710000
       01  WS-SOLS02-PCT-CHECK-R REDEFINES                              00720000
           WS-SOLS02-PCT-CHECK       PIC S9(03)V9(02).                  00730000
                                                                        00740000
      ******************************************************************00750000
      *    HEX BAND-CODE BYTE-PAIR WORK AREA                          * 00760000
      ******************************************************************00770000
                                                                        00780000
       01  WS-SOLS02-BAND-WORK       PIC X(06)  VALUE SPACES.           00790000
KMH01  01  WS-SOLS02-BAND-WORK-R REDEFINES                              00800000
KMH01      WS-SOLS02-BAND-WORK.                                         00810000
KMH01      05  WS-SOLS02-BAND-BYTE-1 PIC XX.                            00820000
KMH01      05  WS-SOLS02-BAND-BYTE-2 PIC XX.                            00830000
KMH01      05  WS-SOLS02-BAND-BYTE-3 PIC XX.                            00840000
           EJECT                                                        00850000
       LINKAGE SECTION.                                                 00860000
       01  LS-SOLS02-AVAIL-PCT       PIC S9(03)V9(02).                  00870000
       01  LS-SOLS02-DATA-UNAVAIL    PIC X(01).                         00880000
           88  LS-DATA-IS-UNAVAILABLE       VALUE 'Y'.                  00890000
           88  LS-DATA-IS-AVAILABLE         VALUE 'N'.                  00900000
       01  LS-SOLS02-BAND            PIC X(06).                         00910000
       01  LS-SOLS02-STATUS          PIC X(04).                         00920000
       01  LS-SOLS02-STATUS-NUM REDEFINES                               00930000
           LS-SOLS02-STATUS          PIC 9(04).                         00940000
                                                                        00950000
       PROCEDURE DIVISION USING LS-SOLS02-AVAIL-PCT                     00960000
                                LS-SOLS02-DATA-UNAVAIL                  00970000
                                LS-SOLS02-BAND                          00980000
                                LS-SOLS02-STATUS.                       00990000
                                                                        01000000
           ADD +1                      TO WS-SOLS02-CALL-CNT.           01010000
           MOVE ZEROS                  TO LS-SOLS02-STATUS.             01020000
                                                                        01030000
      ******************************************************************01040000
      *    DATA-UNAVAILABLE DAYS GET THE GRAY BAND REGARDLESS OF THE  * 01050000
      *    PERCENTAGE PASSED -- CHECK THIS FIRST                      * 01060000
      ******************************************************************01070000
                                                                        01080000
TWR01      IF LS-DATA-IS-UNAVAILABLE                                    01090000
TWR01          MOVE '808080'           TO LS-SOLS02-BAND                01100000
TWR01          GO TO 0100-ASSIGN-BAND-EXIT.                             01110000
                                                                        01120000
           MOVE LS-SOLS02-AVAIL-PCT    TO WS-SOLS02-PCT-CHECK-R.        01130000
                                                                        01140000
       0100-ASSIGN-BAND.                                                01150000
                                                                        01160000
           IF WS-SOLS02-PCT-CHECK-R    = 100.00                         01170000
               MOVE '00FF00'           TO LS-SOLS02-BAND                01180000
           ELSE                                                         01190000
             IF WS-SOLS02-PCT-CHECK-R  >= 98.00                         01200000
               MOVE '0000FF'           TO LS-SOLS02-BAND                01210000
             ELSE                                                       01220000
               IF WS-SOLS02-PCT-CHECK-R >= 95.00                        01230000
REDV01           MOVE 'FFFF00'         TO LS-SOLS02-BAND                01240000
               ELSE                                                     01250000
                 IF WS-SOLS02-PCT-CHECK-R >= 80.00                      01260000
TWR01              MOVE 'FFA500'       TO LS-SOLS02-BAND                01270000
                 ELSE                                                   01280000
                   MOVE 'FF0000'       TO LS-SOLS02-BAND.               01290000
                                                                        01300000
KMH01      MOVE LS-SOLS02-BAND         TO WS-SOLS02-BAND-WORK.          01310000
                                                                        01320000
       0100-ASSIGN-BAND-EXIT.                                           01330000
           EXIT.                                                        01340000
                                                                        01350000
           GOBACK.                                                      01360000
