       ID DIVISION.                                                     00010000
       PROGRAM-ID.  SOLS01.                                             00020000
       AUTHOR.      R E DAVENPORT.                                      00030000
       INSTALLATION. SOLPROD SYSTEMS GROUP.                             00040000
       DATE-WRITTEN. 03/09/89.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.    SOLPROD -- INTERNAL USE ONLY.                       00070000
      *                                                                 00080000
      ******************************************************************00090000
      *                 SOLAR AVAILABILITY BATCH (SOL)                * 00100000
      *                       SOLPROD SYSTEMS GROUP                   * 00110000
      *                                                                *00120000
      * PROGRAM :   SOLS01                                            * 00130000
      * TRANS   :   N/A                                                *00140000
      * MAPSET  :   N/A                                                *00150000
      *                                                                *00160000
      * FUNCTION:   PROGRAM SOLS01 IS THE AVAILABILITY CALCULATION     *00170000
      *             ENGINE FOR THE SOLAR AVAILABILITY BATCH.  TWO      *00180000
      *             ENTRY FUNCTIONS ARE PROVIDED, SELECTED BY THE      *00190000
      *             FUNCTION CODE PASSED IN LS-SOLS01-FUNCTION --      *00200000
      *                                                                *00210000
      *             'C' = CLASSIFY A SINGLE HOURLY RECORD AGAINST THE  *00220000
      *                   IRRADIANCE AND POWER THRESHOLDS AND RETURN   *00230000
      *                   THE FOUR PER-HOUR CONTRIBUTION VALUES.       *00240000
      *                                                                *00250000
      *             'D' = DERIVE THE DAILY AVAILABILITY PERCENTAGE     *00260000
      *                   FROM THE CALLER'S ACCUMULATED TOTALS UNDER   *00270000
      *                   FORMULA A (TIME-BASED) OR FORMULA B          *00280000
      *                   (IRRADIANCE-WEIGHTED).                       *00290000
      *                                                                *00300000
      *             NO FILE I/O IS PERFORMED BY THIS PROGRAM.          *00310000
      *                                                                *00320000
      * FILES   :   NONE                                              * 00330000
      *                                                                *00340000
      * TRANSACTIONS GENERATED: N/A                                   * 00350000
      *                                                                *00360000
      * PFKEYS  :   N/A                                               * 00370000
      *                                                                *00380000
      ******************************************************************00390000
      *             PROGRAM CHANGE LOG                                * 00400000
      *             -------------------                               * 00410000
      *                                                                *00420000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00430000
      *  --------   --------------------  --------------------------  * 00440000
      *  03/09/89   REDAVEN               INITIAL VERSION -- FORMULA  * 00450000
      *                                   A (TIME-BASED) ONLY         * 00460000
      *  06/18/92   REDAVEN               ADDED FORMULA B             * 00470000
      *                                   (IRRADIANCE-WEIGHTED) PER   * 00480000
      *                                   TKT SOL-0128                * 00490000
      *  04/02/95   TWREN                 SPLIT SINGLE ENTRY POINT    * 00500000
      *                                   INTO CLASSIFY/DERIVE        * 00510000
      *                                   FUNCTION CODES PER TKT      * 00520000
      *                                   SOL-0201 -- CALLER NOW      * 00530000
      *                                   OWNS THE ACCUMULATORS       * 00540000
      *  02/09/98   PJK                   Y2K REVIEW -- NO 2-DIGIT    * 00550000
      *                                   YEAR FIELDS IN THIS PROGRAM,* 00560000
      *                                   NO CHANGE REQUIRED          * 00570000
      *  08/23/99   PJK                   ROUNDED PHRASE ADDED TO     * 00580000
      *                                   BOTH COMPUTE STATEMENTS     * 00590000
      *                                   PER TKT SOL-0311 -- PRIOR   * 00600000
      *                                   TRUNCATION UNDERSTATED PCT  * 00610000
      *  03/15/02   KMH                   DEFENSIVE SPACES-CHECK ON   * 00620000
      *                                   INCOMING RADIATION/POWER    * 00630000
      *                                   FIELDS PER TKT SOL-0350     * 00640000
      *  09/11/03   KMH                   FORMULA B NOW COMPUTES      * 00650000
      *                                   DIRECTLY INTO THE 2-DECIMAL * 00660000
      *                                   AVAIL-PCT FIELD -- DROPPED  * 00670000
      *                                   THE 4-DECIMAL WS-SOLS01-    * 00680000
      *                                   PCT-WORK INTERMEDIATE, WHICH* 00690000
      *                                   ROUNDED TWICE AND COULD     * 00700000
      *                                   UNDERSTATE THE PCT ON THE   * 00710000
      *                                   HALF-CENT PER TKT SOL-0362  * 00720000
      *                                                               * 00730000
      ******************************************************************00740000
       ENVIRONMENT DIVISION.                                            00750000
       CONFIGURATION SECTION.                                           00760000
       SPECIAL-NAMES.                                                   00770000
           C01 IS TOP-OF-FORM.                                          00780000
       INPUT-OUTPUT SECTION.                                            00790000
       DATA DIVISION.                                                   00800000
       WORKING-STORAGE SECTION.                                         00810000
       77  FILLER               PIC X(12)  VALUE 'SOLS01  WS:'.         00820000
       77  WS-SOLS01-CALL-CNT   PIC S9(07) COMP-3 VALUE ZEROS.          00830000
           EJECT                                                        00840000
      ******************************************************************00850000
      *    DEFENSIVE EDIT WORK AREAS -- SPACES/LOW-VALUES CHECK        *00860000
      *    BEFORE THE INCOMING NUMERIC LINKAGE FIELDS ARE COMPARED     *00870000
      ******************************************************************00880000
                                                                        00890000
KMH01  01  WS-SOLS01-RAD-EDIT        PIC S9(03)V9(04) VALUE ZEROS.      00900000
KMH01  01  WS-SOLS01-RAD-EDIT-R REDEFINES                               00910000
KMH01      WS-SOLS01-RAD-EDIT        PIC X(06).                         00920000
KMH01  01  WS-SOLS01-PWR-EDIT        PIC S9(07)V9(03) VALUE ZEROS.      00930000
KMH01  01  WS-SOLS01-PWR-EDIT-R REDEFINES                               00940000
KMH01      WS-SOLS01-PWR-EDIT        PIC X(10).                         00950000
           EJECT                                                        00960000
       LINKAGE SECTION.                                                 00970000
       01  LS-SOLS01-FUNCTION        PIC X(01).                         00980000
           88  LS-SOLS01-CLASSIFY           VALUE 'C'.                  00990000
           88  LS-SOLS01-DERIVE             VALUE 'D'.                  01000000
       01  LS-SOLS01-RUN-FORMULA     PIC X(01).                         01010000
           88  LS-SOLS01-FORMULA-A          VALUE 'A'.                  01020000
           88  LS-SOLS01-FORMULA-B          VALUE 'B'.                  01030000
       01  LS-SOLS01-IRR-THRESHOLD   PIC S9(03)V9(04).                  01040000
       01  LS-SOLS01-PWR-THRESHOLD   PIC S9(07)V9(03).                  01050000
       01  LS-SOLS01-RADIATION       PIC S9(03)V9(04).                  01060000
       01  LS-SOLS01-POWER-KW        PIC S9(07)V9(03).                  01070000
       01  LS-SOLS01-RAD-MISSING     PIC X(01).                         01080000
           88  LS-SOLS01-RAD-IS-MISSING     VALUE 'Y'.                  01090000
       01  LS-SOLS01-PWR-MISSING     PIC X(01).                         01100000
           88  LS-SOLS01-PWR-IS-MISSING     VALUE 'Y'.                  01110000
       01  LS-SOLS01-NUM-FLAG        PIC 9(01) COMP-3.                  01120000
       01  LS-SOLS01-DEN-FLAG        PIC 9(01) COMP-3.                  01130000
       01  LS-SOLS01-ACT-WT-CONTRIB  PIC S9(03)V9(04) COMP-3.           01140000
       01  LS-SOLS01-POT-WT-CONTRIB  PIC S9(03)V9(04) COMP-3.           01150000
       01  LS-SOLS01-NUM             PIC S9(05) COMP-3.                 01160000
       01  LS-SOLS01-DEN             PIC S9(05) COMP-3.                 01170000
       01  LS-SOLS01-ACT-WT          PIC S9(07)V9(04) COMP-3.           01180000
       01  LS-SOLS01-POT-WT          PIC S9(07)V9(04) COMP-3.           01190000
       01  LS-SOLS01-AVAIL-PCT       PIC S9(03)V9(02).                  01200000
       01  LS-SOLS01-DATA-UNAVAIL    PIC X(01).                         01210000
           88  LS-SOLS01-DATA-IS-UNAVAILABLE VALUE 'Y'.                 01220000
           88  LS-SOLS01-DATA-IS-AVAILABLE   VALUE 'N'.                 01230000
       01  LS-SOLS01-STATUS          PIC X(04).                         01240000
       01  LS-SOLS01-STATUS-NUM REDEFINES                               01250000
           LS-SOLS01-STATUS          PIC 9(04).                         01260000
                                                                        01270000
       PROCEDURE DIVISION USING LS-SOLS01-FUNCTION                      01280000
                                LS-SOLS01-RUN-FORMULA                   01290000
                                LS-SOLS01-IRR-THRESHOLD                 01300000
                                LS-SOLS01-PWR-THRESHOLD                 01310000
                                LS-SOLS01-RADIATION                     01320000
                                LS-SOLS01-POWER-KW                      01330000
                                LS-SOLS01-RAD-MISSING                   01340000
                                LS-SOLS01-PWR-MISSING                   01350000
                                LS-SOLS01-NUM-FLAG                      01360000
                                LS-SOLS01-DEN-FLAG                      01370000
                                LS-SOLS01-ACT-WT-CONTRIB                01380000
                                LS-SOLS01-POT-WT-CONTRIB                01390000
                                LS-SOLS01-NUM                           01400000
                                LS-SOLS01-DEN                           01410000
                                LS-SOLS01-ACT-WT                        01420000
                                LS-SOLS01-POT-WT                        01430000
                                LS-SOLS01-AVAIL-PCT                     01440000
                                LS-SOLS01-DATA-UNAVAIL                  01450000
                                LS-SOLS01-STATUS.                       01460000
                                                                        01470000
           ADD +1                      TO WS-SOLS01-CALL-CNT.           01480000
           MOVE ZEROS                  TO LS-SOLS01-STATUS.             01490000
                                                                        01500000
           IF LS-SOLS01-CLASSIFY                                        01510000
               PERFORM 0100-CLASSIFY-HOUR THRU 0100-CLASSIFY-HOUR-EXIT  01520000
               GO TO 9000-RETURN.                                       01530000
                                                                        01540000
           IF LS-SOLS01-DERIVE                                          01550000
               PERFORM 0200-DERIVE-PERCENTAGE                           01560000
                   THRU 0200-DERIVE-PERCENTAGE-EXIT                     01570000
               GO TO 9000-RETURN.                                       01580000
                                                                        01590000
           MOVE 9999                   TO LS-SOLS01-STATUS-NUM.         01600000
           GO TO 9000-RETURN.                                           01610000
           EJECT                                                        01620000
      ******************************************************************01630000
      *                                                                *01640000
      *    PARAGRAPH:  0100-CLASSIFY-HOUR                              *01650000
      *                                                                *01660000
      *    FUNCTION :  APPLY THE IRRADIANCE AND POWER THRESHOLDS TO    *01670000
      *      ONE HOURLY RECORD AND RETURN NUM-FLAG, DEN-FLAG,          *01680000
      *      ACT-WT-CONTRIB AND POT-WT-CONTRIB.  A RECORD WITH         *01690000
      *      RAD-MISSING = 'Y' CONTRIBUTES ZERO TO ALL FOUR VALUES.    *01700000
      *      A RECORD WITH PWR-MISSING = 'Y' CANNOT SATISFY THE POWER  *01710000
      *      TEST BUT MAY STILL COUNT TOWARD THE DENOMINATOR.          *01720000
      *                                                                *01730000
      *    CALLED BY:  MAINLINE (FUNCTION CODE 'C')                    *01740000
      *                                                                *01750000
      ******************************************************************01760000
                                                                        01770000
       0100-CLASSIFY-HOUR.                                              01780000
                                                                        01790000
           MOVE ZERO                   TO LS-SOLS01-NUM-FLAG            01800000
                                          LS-SOLS01-DEN-FLAG.           01810000
           MOVE ZEROS                  TO LS-SOLS01-ACT-WT-CONTRIB      01820000
                                          LS-SOLS01-POT-WT-CONTRIB.     01830000
                                                                        01840000
           IF LS-SOLS01-RAD-IS-MISSING                                  01850000
               GO TO 0100-CLASSIFY-HOUR-EXIT.                           01860000
                                                                        01870000
KMH01      MOVE LS-SOLS01-RADIATION    TO WS-SOLS01-RAD-EDIT.           01880000
KMH01      MOVE LS-SOLS01-POWER-KW     TO WS-SOLS01-PWR-EDIT.           01890000
                                                                        01900000
           IF LS-SOLS01-RADIATION      NOT > LS-SOLS01-IRR-THRESHOLD    01910000
               GO TO 0100-CLASSIFY-HOUR-EXIT.                           01920000
                                                                        01930000
           MOVE 1                      TO LS-SOLS01-DEN-FLAG.           01940000
           MOVE LS-SOLS01-RADIATION    TO LS-SOLS01-POT-WT-CONTRIB.     01950000
                                                                        01960000
           IF LS-SOLS01-PWR-IS-MISSING                                  01970000
               GO TO 0100-CLASSIFY-HOUR-EXIT.                           01980000
                                                                        01990000
           IF LS-SOLS01-POWER-KW       > LS-SOLS01-PWR-THRESHOLD        02000000
               MOVE 1                  TO LS-SOLS01-NUM-FLAG            02010000
               MOVE LS-SOLS01-RADIATION                                 02020000
                                       TO LS-SOLS01-ACT-WT-CONTRIB.     02030000
                                                                        02040000
       0100-CLASSIFY-HOUR-EXIT.                                         02050000
           EXIT.                                                        02060000
           EJECT                                                        02070000
      ******************************************************************02080000
      *                                                                *02090000
      *    PARAGRAPH:  0200-DERIVE-PERCENTAGE                          *02100000
      *                                                                *02110000
      *    FUNCTION :  COMPUTE THE DAILY AVAILABILITY PERCENTAGE FROM  *02120000
      *      THE CALLER'S ACCUMULATED TOTALS, UNDER FORMULA A          *02130000
      *      (NUM/DEN) OR FORMULA B (ACT-WT/POT-WT), ROUNDED HALF-UP   *02140000
      *      TO TWO DECIMAL PLACES.  A ZERO DENOMINATOR MEANS THE      *02150000
      *      PERCENTAGE IS UNDEFINED -- DATA-UNAVAIL IS SET TO 'Y'.    *02160000
      *                                                                *02170000
      *    CALLED BY:  MAINLINE (FUNCTION CODE 'D')                    *02180000
      *                                                                *02190000
      ******************************************************************02200000
                                                                        02210000
       0200-DERIVE-PERCENTAGE.                                          02220000
                                                                        02230000
           MOVE ZEROS                  TO LS-SOLS01-AVAIL-PCT.          02240000
           MOVE 'N'                    TO LS-SOLS01-DATA-UNAVAIL.       02250000
                                                                        02260000
           IF LS-SOLS01-FORMULA-A                                       02270000
               IF LS-SOLS01-DEN         = ZERO                          02280000
                   MOVE 'Y'            TO LS-SOLS01-DATA-UNAVAIL        02290000
                   GO TO 0200-DERIVE-PERCENTAGE-EXIT                    02300000
               ELSE                                                     02310000
                   COMPUTE LS-SOLS01-AVAIL-PCT ROUNDED =                02320000
                       (LS-SOLS01-NUM / LS-SOLS01-DEN) * 100            02330000
                   GO TO 0200-DERIVE-PERCENTAGE-EXIT.                   02340000
                                                                        02350000
           IF LS-SOLS01-FORMULA-B                                       02360000
               IF LS-SOLS01-POT-WT      = ZERO                          02370000
                   MOVE 'Y'            TO LS-SOLS01-DATA-UNAVAIL        02380000
                   GO TO 0200-DERIVE-PERCENTAGE-EXIT                    02390000
               ELSE                                                     02400000
KMH02              COMPUTE LS-SOLS01-AVAIL-PCT ROUNDED =                02410000
KMH02                  (LS-SOLS01-ACT-WT / LS-SOLS01-POT-WT) * 100      02420000
                   GO TO 0200-DERIVE-PERCENTAGE-EXIT.                   02430000
                                                                        02440000
           MOVE 9999                   TO LS-SOLS01-STATUS-NUM.         02450000
                                                                        02460000
       0200-DERIVE-PERCENTAGE-EXIT.                                     02470000
           EXIT.                                                        02480000
           EJECT                                                        02490000
       9000-RETURN.                                                     02500000
           GOBACK.                                                      02510000
