      ******************************************************************00010000
      * HOURLY OBSERVATION RECORD  -- SEQUENTIAL, FIXED               * 00020000
      * ONE RECORD PER EQUIPMENT UNIT PER HOUR PER DAY                * 00030000
      ******************************************************************00040000
       01  HOURLY-OBSERVATION-RECORD.                                   00050000
           05  HRLYOBS-PLANT-NAME      PIC X(20).                       00060000
           05  HRLYOBS-DATE            PIC X(10).                       00070000
           05  HRLYOBS-DATE-R REDEFINES                                 00080000
               HRLYOBS-DATE.                                            00090000
               10 HRLYOBS-DATE-CCYY    PIC 9(04).                       00100000
               10 FILLER               PIC X(01).                       00110000
               10 HRLYOBS-DATE-MM      PIC 9(02).                       00120000
               10 FILLER               PIC X(01).                       00130000
               10 HRLYOBS-DATE-DD      PIC 9(02).                       00140000
           05  HRLYOBS-HOUR            PIC 9(02).                       00150000
           05  HRLYOBS-EQUIP-KEY.                                       00160000
               10 HRLYOBS-INVERTER-SN  PIC X(14).                       00170000
               10 HRLYOBS-MPPT-ID      PIC X(08).                       00180000
               10 HRLYOBS-STRING-ID    PIC X(08).                       00190000
           05  HRLYOBS-STRING-CONFIGURED                                00200000
                                       PIC 9(01).                       00210000
               88  HRLYOBS-STRING-COMMISSIONED                          00220000
                                       VALUE 1.                         00230000
           05  HRLYOBS-POWER-KW        PIC S9(07)V9(03).                00240000
           05  HRLYOBS-RADIATION       PIC S9(03)V9(04).                00250000
           05  HRLYOBS-POWER-MISSING   PIC X(01).                       00260000
               88  HRLYOBS-POWER-IS-MISSING                             00270000
                                       VALUE 'Y'.                       00280000
               88  HRLYOBS-POWER-IS-PRESENT                             00290000
                                       VALUE 'N'.                       00300000
           05  HRLYOBS-RAD-MISSING     PIC X(01).                       00310000
               88  HRLYOBS-RAD-IS-MISSING                               00320000
                                       VALUE 'Y'.                       00330000
               88  HRLYOBS-RAD-IS-PRESENT                               00340000
                                       VALUE 'N'.                       00350000
           05  FILLER                  PIC X(05).                       00360000
