      ******************************************************************00010000
      * RUN PARAMETER RECORD  -- SEQUENTIAL, SINGLE RECORD             *00020000
      ******************************************************************00030000
       01  RUN-PARAMETER-RECORD.                                        00040000
           05  RUNPARM-LEVEL           PIC X(08).                       00050000
               88  RUNPARM-LEVEL-PLANT    VALUE 'PLANT   '.             00060000
               88  RUNPARM-LEVEL-INVERTER VALUE 'INVERTER'.             00070000
               88  RUNPARM-LEVEL-MPPT     VALUE 'MPPT    '.             00080000
               88  RUNPARM-LEVEL-STRING   VALUE 'STRING  '.             00090000
           05  RUNPARM-FORMULA         PIC X(01).                       00100000
               88  RUNPARM-FORMULA-A      VALUE 'A'.                    00110000
               88  RUNPARM-FORMULA-B      VALUE 'B'.                    00120000
           05  RUNPARM-IRR-THRESHOLD   PIC S9(03)V9(04).                00130000
           05  RUNPARM-PWR-THRESHOLD   PIC S9(07)V9(03).                00140000
           05  RUNPARM-START-DATE      PIC X(10).                       00150000
           05  RUNPARM-START-DATE-R REDEFINES                           00160000
               RUNPARM-START-DATE.                                      00170000
               10 RUNPARM-START-CCYY   PIC 9(04).                       00180000
               10 FILLER               PIC X(01).                       00190000
               10 RUNPARM-START-MM     PIC 9(02).                       00200000
               10 FILLER               PIC X(01).                       00210000
               10 RUNPARM-START-DD     PIC 9(02).                       00220000
           05  RUNPARM-END-DATE        PIC X(10).                       00230000
           05  RUNPARM-END-DATE-R REDEFINES                             00240000
               RUNPARM-END-DATE.                                        00250000
               10 RUNPARM-END-CCYY     PIC 9(04).                       00260000
               10 FILLER               PIC X(01).                       00270000
               10 RUNPARM-END-MM       PIC 9(02).                       00280000
               10 FILLER               PIC X(01).                       00290000
               10 RUNPARM-END-DD       PIC 9(02).                       00300000
           05  RUNPARM-PLANT-FILTER    PIC X(20).                       00310000
           05  RUNPARM-INVERTER-FILTER PIC X(14).                       00320000
           05  RUNPARM-MPPT-FILTER     PIC X(08).                       00330000
           05  RUNPARM-STRING-FILTER   PIC X(08).                       00340000
           05  FILLER                  PIC X(04).                       00350000
