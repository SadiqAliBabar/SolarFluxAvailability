       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. SOLB01.                                              00020000
       AUTHOR.      R E DAVENPORT.                                      00030000
       INSTALLATION. SOLPROD SYSTEMS GROUP.                             00040000
       DATE-WRITTEN. 02/27/89.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.    SOLPROD -- INTERNAL USE ONLY.                       00070000
      *                                                                 00080000
      ******************************************************************00090000
      *                 SOLAR AVAILABILITY BATCH (SOL)                * 00100000
      *                       SOLPROD SYSTEMS GROUP                   * 00110000
      *                                                                *00120000
      * PROGRAM :   SOLB01                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM SOLB01 IS A BATCH PROGRAM THAT WILL READ  * 00150000
      *             THE HOURLY PRODUCTION FILE FOR ONE OR MORE SOLAR  * 00160000
      *             PLANTS, CLASSIFY EACH HOUR AGAINST THE RUN'S      * 00170000
      *             IRRADIANCE AND POWER THRESHOLDS, ROLL THE HOURS   * 00180000
      *             UP TO ONE ROW PER DAY PER EQUIPMENT UNIT, AND     * 00190000
      *             REPORT THE RESULTING AVAILABILITY PERCENTAGE AND  * 00200000
      *             QUALITY BAND.                                     * 00210000
      *                                                                *00220000
      * FILES   :   RUN PARAMETER FILE   -  SEQUENTIAL     (READ)     * 00230000
      *             HOURLY OBSERVATIONS  -  SEQUENTIAL     (READ)     * 00240000
      *             DAILY AVAILABILITY   -  SEQUENTIAL     (OUTPUT)   * 00250000
      *             AVAILABILITY REPORT  -  PRINT          (OUTPUT)   * 00260000
      *                                                                *00270000
      ******************************************************************00280000
      *             PROGRAM CHANGE LOG                                * 00290000
      *             -------------------                               * 00300000
      *                                                                *00310000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00320000
      *  --------   --------------------  --------------------------  * 00330000
      *  02/27/89   REDAVEN               INITIAL VERSION -- PLANT    * 00340000
      *                                   LEVEL, FORMULA A ONLY       * 00350000
      *  07/11/90   REDAVEN               ADDED INVERTER/MPPT/STRING  * 00360000
      *                                   LEVELS AND LEVEL-DEPENDENT  * 00370000
      *                                   GROUPING KEY TKT SOL-0071   * 00380000
      *  06/18/92   REDAVEN               ADDED FORMULA B (CALLS      * 00390000
      *                                   SOLS01 FOR IRRADIANCE-      * 00400000
      *                                   WEIGHTED PCT) TKT SOL-0128  * 00410000
      *  11/04/93   TWREN                 ADDED COLOR-BAND CALL TO    * 00420000
      *                                   SOLS02 TKT SOL-0165         * 00430000
      *  04/02/95   TWREN                 PER-PLANT NO-DATA WARNING   * 00440000
      *                                   NOW FIRES EVEN WHEN EVERY   * 00450000
      *                                   RECORD FOR THE PLANT IS     * 00460000
      *                                   FILTERED OUT BY EQUIPMENT   * 00470000
      *                                   OR STRING-CONFIGURED EDITS  * 00480000
      *                                   TKT SOL-0203 -- SEE THE     * 00490000
      *                                   PLANT-CANDIDATE TRACKING    * 00500000
      *                                   IN P10150                   * 00510000
      *  02/09/98   PJK                   Y2K REVIEW -- DATES CARRIED * 00520000
      *                                   AS X(10) CCYY-MM-DD, NO     * 00530000
      *                                   2-DIGIT YEAR FIELDS FOUND   * 00540000
      *  08/23/99   PJK                   ROUNDED AVAILABILITY PCT    * 00550000
      *                                   NOW USED FOR PLANT AND      * 00560000
      *                                   GRAND AVERAGES TKT SOL-0311 * 00570000
      *  03/15/02   KMH                   RUNPARM DEFAULTING FOR      * 00580000
      *                                   ZERO IRRADIANCE THRESHOLD   * 00590000
      *                                   AND SPACES FILTERS ADDED    * 00600000
      *                                   TKT SOL-0350                * 00610000
      *                                                                *00620000
      ******************************************************************00630000
           EJECT                                                        00640000
       ENVIRONMENT DIVISION.                                            00650000
       CONFIGURATION SECTION.                                           00660000
       SPECIAL-NAMES.                                                   00670000
           C01 IS TOP-OF-FORM.                                          00680000
                                                                        00690000
       INPUT-OUTPUT SECTION.                                            00700000
                                                                        00710000
       FILE-CONTROL.                                                    00720000
                                                                        00730000
           SELECT RUNPARM              ASSIGN TO RUNPARM                00740000
                                       ORGANIZATION IS LINE SEQUENTIAL  00750000
                                       FILE STATUS IS WS-RUNPARM-STATUS.00760000
                                                                        00770000
           SELECT HOURLYIN             ASSIGN TO HOURLYIN               00780000
                                       ORGANIZATION IS SEQUENTIAL       00790000
                                     FILE STATUS IS WS-HOURLYIN-STATUS. 00800000
                                                                        00810000
           SELECT DAILYOUT             ASSIGN TO DAILYOUT               00820000
                                       ORGANIZATION IS SEQUENTIAL       00830000
                                     FILE STATUS IS WS-DAILYOUT-STATUS. 00840000
                                                                        00850000
           SELECT RPTOUT               ASSIGN TO RPTOUT.                00860000
           EJECT                                                        00870000
       DATA DIVISION.                                                   00880000
                                                                        00890000
       FILE SECTION.                                                    00900000
                                                                        00910000
       FD  RUNPARM                                                      00920000
           LABEL RECORDS ARE STANDARD                                   00930000
           RECORD CONTAINS 100 CHARACTERS.                              00940000
       01  RUNPARM-REC.                                                 00950000
           05  FILLER                  PIC X(100).                      00960000
           EJECT                                                        00970000
       FD  HOURLYIN                                                     00980000
           LABEL RECORDS ARE STANDARD                                   00990000
           RECORDING MODE IS F                                          01000000
           RECORD CONTAINS 87 CHARACTERS.                               01010000
       01  HOURLYIN-REC.                                                01020000
           05  FILLER                  PIC X(87).                       01030000
           EJECT                                                        01040000
       FD  DAILYOUT                                                     01050000
           LABEL RECORDS ARE STANDARD                                   01060000
           RECORDING MODE IS F                                          01070000
           RECORD CONTAINS 105 CHARACTERS.                              01080000
       01  DAILYOUT-REC.                                                01090000
           05  FILLER                  PIC X(105).                      01100000
           EJECT                                                        01110000
       FD  RPTOUT                                                       01120000
           LABEL RECORDS OMITTED                                        01130000
           RECORDING MODE IS F                                          01140000
           RECORD CONTAINS 132 CHARACTERS.                              01150000
       01  RPTOUT-REC.                                                  01160000
           05  FILLER                  PIC X(132).                      01170000
           EJECT                                                        01180000
       WORKING-STORAGE SECTION.                                         01190000
                                                                        01200000
      ******************************************************************01210000
      *    SWITCHES                                                   * 01220000
      ******************************************************************01230000
                                                                        01240000
       01  WS-SWITCHES.                                                 01250000
           05 WS-END-OF-PROCESS-SW     PIC X     VALUE SPACES.          01260000
              88 END-OF-PROCESS               VALUE 'Y'.                01270000
           05 WS-RUNPARM-STATUS        PIC XX    VALUE SPACES.          01280000
              88 RUNPARM-OK                     VALUE '  ' '00'.        01290000
           05 WS-HOURLYIN-STATUS       PIC XX    VALUE SPACES.          01300000
              88 HOURLYIN-OK                    VALUE '  ' '00'.        01310000
              88 HOURLYIN-END                   VALUE '10'.             01320000
              88 HOURLYIN-ERR                   VALUE '30' THRU '99'.   01330000
           05 WS-DAILYOUT-STATUS       PIC XX    VALUE SPACES.          01340000
              88 DAILYOUT-OK                    VALUE '  ' '00'.        01350000
           05 WS-SELECT-SW             PIC X     VALUE 'N'.             01360000
              88 RECORD-SELECTED                VALUE 'Y'.              01370000
              88 RECORD-REJECTED                VALUE 'N'.              01380000
           05 WS-ANY-ROWS-WRITTEN-SW   PIC X     VALUE 'N'.             01390000
              88 ANY-ROWS-WRITTEN               VALUE 'Y'.              01400000
           05 FILLER                  PIC X(02) VALUE SPACES.           01410000
           EJECT                                                        01420000
      ******************************************************************01430000
      *    MISCELLANEOUS WORK FIELDS                                  * 01440000
      ******************************************************************01450000
                                                                        01460000
       01  WS-MISCELLANEOUS-FIELDS.                                     01470000
           05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES  COMP.    01480000
           05  WS-LINE-CNT             PIC S99   VALUE ZEROES  COMP.    01490000
           05  WS-HOURLY-READ-CNT      PIC S9(7) VALUE ZEROS   COMP-3.  01500000
           05  WS-EDIT-PCT             PIC ZZ9.99.                      01510000
           05  WS-RUN-DATE             PIC 9(06) VALUE ZEROES.          01520000
           05  WS-RUN-DATE-R REDEFINES                                  01530000
               WS-RUN-DATE.                                             01540000
               10 WS-RUN-DATE-YY       PIC 9(02).                       01550000
               10 WS-RUN-DATE-MM       PIC 9(02).                       01560000
               10 WS-RUN-DATE-DD       PIC 9(02).                       01570000
           05  FILLER                  PIC X(02) VALUE SPACES.          01580000
           EJECT                                                        01590000
      ******************************************************************01600000
      *    EDITED / DEFAULTED RUN PARAMETERS                          * 01610000
      ******************************************************************01620000
                                                                        01630000
       01  WS-RUN-PARAMETERS.                                           01640000
           05  WS-RUN-IRR-THRESHOLD    PIC S9(03)V9(04) COMP-3          01650000
                                                 VALUE ZERO.            01660000
           05  WS-RUN-PWR-THRESHOLD    PIC S9(07)V9(03) COMP-3          01670000
                                                 VALUE ZERO.            01680000
           05  WS-RUN-PLANT-FILTER     PIC X(20) VALUE SPACES.          01690000
           05  WS-RUN-INVERTER-FILTER  PIC X(14) VALUE SPACES.          01700000
           05  WS-RUN-MPPT-FILTER      PIC X(08) VALUE SPACES.          01710000
           05  WS-RUN-STRING-FILTER    PIC X(08) VALUE SPACES.          01720000
           05  FILLER                  PIC X(02) VALUE SPACES.          01730000
           EJECT                                                        01740000
      ******************************************************************01750000
      *    CONTROL BREAK SAVE AREAS                                   * 01760000
      ******************************************************************01770000
                                                                        01780000
       01  WS-BREAK-SAVE-AREA.                                          01790000
           05  WS-SAVE-CAND-PLANT      PIC X(20) VALUE SPACES.          01800000
           05  WS-SAVE-PLANT           PIC X(20) VALUE SPACES.          01810000
           05  WS-SAVE-INVERTER        PIC X(14) VALUE SPACES.          01820000
           05  WS-SAVE-MPPT            PIC X(08) VALUE SPACES.          01830000
           05  WS-SAVE-STRING          PIC X(08) VALUE SPACES.          01840000
           05  WS-SAVE-DATE            PIC X(10) VALUE SPACES.          01850000
           05  FILLER                  PIC X(02) VALUE SPACES.          01860000
           EJECT                                                        01870000
      ******************************************************************01880000
      *    DAILY ACCUMULATORS -- RESET AT EACH GROUP BREAK            * 01890000
      ******************************************************************01900000
                                                                        01910000
       01  WS-ACCUMULATORS.                                             01920000
           05  WS-ACC-NUM              PIC S9(05) COMP-3 VALUE ZEROS.   01930000
           05  WS-ACC-DEN              PIC S9(05) COMP-3 VALUE ZEROS.   01940000
           05  WS-ACC-ACT-WT           PIC S9(07)V9(04) COMP-3          01950000
                                                 VALUE ZEROS.           01960000
           05  WS-ACC-POT-WT           PIC S9(07)V9(04) COMP-3          01970000
                                                 VALUE ZEROS.           01980000
           05  FILLER                  PIC X(02) VALUE SPACES.          01990000
           EJECT                                                        02000000
      ******************************************************************02010000
      *    PLANT AND RUN COUNTERS                                     * 02020000
      ******************************************************************02030000
                                                                        02040000
       01  WS-COUNTERS.                                                 02050000
           05  WS-PLANT-ROW-CNT        PIC S9(07) COMP-3 VALUE ZEROS.   02060000
           05  WS-PLANT-PCT-SUM        PIC S9(07)V9(02) COMP-3          02070000
                                                 VALUE ZEROS.           02080000
           05  WS-PLANT-PCT-CNT        PIC S9(07) COMP-3 VALUE ZEROS.   02090000
           05  WS-GRAND-ROW-CNT        PIC S9(07) COMP-3 VALUE ZEROS.   02100000
           05  WS-GRAND-UNAVAIL-CNT    PIC S9(07) COMP-3 VALUE ZEROS.   02110000
           05  WS-GRAND-PCT-SUM        PIC S9(07)V9(02) COMP-3          02120000
                                                 VALUE ZEROS.           02130000
           05  WS-GRAND-PCT-CNT        PIC S9(07) COMP-3 VALUE ZEROS.   02140000
           05  FILLER                  PIC X(02) VALUE SPACES.          02150000
           EJECT                                                        02160000
      ******************************************************************02170000
      *    SOLS01 / SOLS02 CALL INTERFACE AREA                        * 02180000
      ******************************************************************02190000
                                                                        02200000
       01  WS-CALL-AREA.                                                02210000
           05  WS-CALL-FUNCTION        PIC X(01) VALUE SPACES.          02220000
           05  WS-CALL-NUM-FLAG        PIC 9(01) COMP-3 VALUE ZERO.     02230000
           05  WS-CALL-DEN-FLAG        PIC 9(01) COMP-3 VALUE ZERO.     02240000
           05  WS-CALL-ACT-WT-CONTRIB  PIC S9(03)V9(04) COMP-3          02250000
                                                 VALUE ZERO.            02260000
           05  WS-CALL-POT-WT-CONTRIB  PIC S9(03)V9(04) COMP-3          02270000
                                                 VALUE ZERO.            02280000
           05  WS-CALL-AVAIL-PCT       PIC S9(03)V9(02) VALUE ZERO.     02290000
           05  WS-CALL-DATA-UNAVAIL    PIC X(01) VALUE 'N'.             02300000
              88 SOLS01-DATA-IS-UNAVAILABLE     VALUE 'Y'.              02310000
           05  WS-CALL-BAND            PIC X(06) VALUE SPACES.          02320000
           05  WS-CALL-STATUS          PIC X(04) VALUE ZEROS.           02330000
              88 SOLS-CALL-OK                   VALUE '0000'.           02340000
           05  FILLER                  PIC X(02) VALUE SPACES.          02350000
           EJECT                                                        02360000
      ******************************************************************02370000
      *    DISPLAY-NAME WORK AREA -- PLANT NAMES ARE STORED WITH       *02380000
      *    UNDERSCORES, DISPLAYED WITH THE UNDERSCORES REPLACED        *02390000
      ******************************************************************02400000
                                                                        02410000
       01  WS-DISPLAY-NAME-WORK.                                        02420000
           05  WS-DSP-PLANT-NAME       PIC X(20) VALUE SPACES.          02430000
           05  FILLER                  PIC X(02) VALUE SPACES.          02440000
           EJECT                                                        02450000
           COPY VRUNPARM.                                               02460000
           EJECT                                                        02470000
           COPY VHRLYOBS.                                               02480000
           EJECT                                                        02490000
           COPY VDAILYAV.                                               02500000
           EJECT                                                        02510000
      ******************************************************************02520000
      *    RUN MESSAGE / WARNING / SUMMARY WORK AREA                   *02530000
      ******************************************************************02540000
                                                                        02550000
           COPY SOLMSGWS.                                               02560000
           EJECT                                                        02570000
      ******************************************************************02580000
      *    AVAILABILITY REPORT PRINT LINES                             *02590000
      ******************************************************************02600000
                                                                        02610000
       01  WS-RPT-TITLE.                                                02620000
           05  FILLER             PIC X(01) VALUE '1'.                  02630000
           05  FILLER             PIC X(09) VALUE SPACES.               02640000
           05  FILLER             PIC X(32) VALUE                       02650000
               'SOLAR PLANT AVAILABILITY REPORT'.                       02660000
           05  FILLER             PIC X(03) VALUE SPACES.               02670000
           05  FILLER             PIC X(07) VALUE 'LEVEL: '.            02680000
           05  WS-RT-LEVEL        PIC X(08).                            02690000
           05  FILLER             PIC X(03) VALUE SPACES.               02700000
           05  FILLER             PIC X(09) VALUE 'FORMULA: '.          02710000
           05  WS-RT-FORMULA      PIC X(01).                            02720000
           05  FILLER             PIC X(03) VALUE SPACES.               02730000
           05  FILLER             PIC X(06) VALUE 'DATE: '.             02740000
           05  WS-RT-START        PIC X(10).                            02750000
           05  FILLER             PIC X(04) VALUE ' TO '.               02760000
           05  WS-RT-END          PIC X(10).                            02770000
           05  FILLER             PIC X(26) VALUE SPACES.               02780000
                                                                        02790000
       01  WS-RPT-HEADING.                                              02800000
           05  FILLER             PIC X(01) VALUE '-'.                  02810000
           05  FILLER             PIC X(01) VALUE SPACES.               02820000
           05  FILLER             PIC X(20) VALUE 'PLANT'.              02830000
           05  FILLER             PIC X(02) VALUE SPACES.               02840000
           05  FILLER             PIC X(10) VALUE 'DATE'.               02850000
           05  FILLER             PIC X(02) VALUE SPACES.               02860000
           05  FILLER             PIC X(14) VALUE 'INVERTER SN'.        02870000
           05  FILLER             PIC X(02) VALUE SPACES.               02880000
           05  FILLER             PIC X(08) VALUE 'MPPT'.               02890000
           05  FILLER             PIC X(02) VALUE SPACES.               02900000
           05  FILLER             PIC X(08) VALUE 'STRING'.             02910000
           05  FILLER             PIC X(02) VALUE SPACES.               02920000
           05  FILLER             PIC X(11) VALUE 'NUM/ACT-WT'.         02930000
           05  FILLER             PIC X(01) VALUE SPACES.               02940000
           05  FILLER             PIC X(11) VALUE 'DEN/POT-WT'.         02950000
           05  FILLER             PIC X(02) VALUE SPACES.               02960000
           05  FILLER             PIC X(12) VALUE 'AVAILABLE %'.        02970000
           05  FILLER             PIC X(02) VALUE SPACES.               02980000
           05  FILLER             PIC X(06) VALUE 'BAND'.               02990000
           05  FILLER             PIC X(15) VALUE SPACES.               03000000
           EJECT                                                        03010000
       01  WS-RPT-DETAIL.                                               03020000
           05  WS-RD-CC           PIC X(01) VALUE SPACES.               03030000
           05  FILLER             PIC X(01) VALUE SPACES.               03040000
           05  WS-RD-PLANT        PIC X(20).                            03050000
           05  FILLER             PIC X(02) VALUE SPACES.               03060000
           05  WS-RD-DATE         PIC X(10).                            03070000
           05  FILLER             PIC X(02) VALUE SPACES.               03080000
           05  WS-RD-INVERTER     PIC X(14).                            03090000
           05  FILLER             PIC X(02) VALUE SPACES.               03100000
           05  WS-RD-MPPT         PIC X(08).                            03110000
           05  FILLER             PIC X(02) VALUE SPACES.               03120000
           05  WS-RD-STRING       PIC X(08).                            03130000
           05  FILLER             PIC X(02) VALUE SPACES.               03140000
           05  WS-RD-NUM-OR-ACT   PIC ZZZZZ9.9999.                      03150000
           05  FILLER             PIC X(01) VALUE SPACES.               03160000
           05  WS-RD-DEN-OR-POT   PIC ZZZZZ9.9999.                      03170000
           05  FILLER             PIC X(02) VALUE SPACES.               03180000
           05  WS-RD-AVAIL-DISPLAY PIC X(12).                           03190000
           05  FILLER             PIC X(02) VALUE SPACES.               03200000
           05  WS-RD-BAND         PIC X(06).                            03210000
           05  FILLER             PIC X(15) VALUE SPACES.               03220000
                                                                        03230000
       01  WS-RPT-PLANT-TOTAL.                                          03240000
           05  WS-PT-CC           PIC X(01) VALUE SPACES.               03250000
           05  FILLER             PIC X(01) VALUE SPACES.               03260000
           05  FILLER             PIC X(12) VALUE 'PLANT TOTAL '.       03270000
           05  WS-PT-PLANT-NAME   PIC X(20).                            03280000
           05  FILLER             PIC X(02) VALUE SPACES.               03290000
           05  FILLER             PIC X(07) VALUE 'ROWS = '.            03300000
           05  WS-PT-ROW-CNT      PIC ZZZ,ZZ9.                          03310000
           05  FILLER             PIC X(03) VALUE SPACES.               03320000
           05  FILLER             PIC X(11) VALUE 'AVG PCT = '.         03330000
           05  WS-PT-AVG-PCT      PIC X(12).                            03340000
           05  FILLER             PIC X(56) VALUE SPACES.               03350000
                                                                        03360000
       01  WS-RPT-GRAND-TOTAL-1.                                        03370000
           05  WS-GT1-CC          PIC X(01) VALUE SPACES.               03380000
           05  FILLER             PIC X(01) VALUE SPACES.               03390000
           05  FILLER             PIC X(15) VALUE 'GRAND TOTALS: '.     03400000
           05  FILLER             PIC X(12) VALUE 'ROWS     = '.        03410000
           05  WS-GT1-ROW-CNT     PIC ZZZ,ZZ9.                          03420000
           05  FILLER             PIC X(03) VALUE SPACES.               03430000
           05  FILLER             PIC X(20) VALUE                       03440000
               'DATA UNAVAILABLE = '.                                   03450000
           05  WS-GT1-UNAVAIL-CNT PIC ZZZ,ZZ9.                          03460000
           05  FILLER             PIC X(66) VALUE SPACES.               03470000
                                                                        03480000
       01  WS-RPT-GRAND-TOTAL-2.                                        03490000
           05  WS-GT2-CC          PIC X(01) VALUE SPACES.               03500000
           05  FILLER             PIC X(01) VALUE SPACES.               03510000
           05  FILLER             PIC X(24) VALUE                       03520000
               'GRAND AVERAGE AVAIL % = '.                              03530000
           05  WS-GT2-AVG-PCT     PIC X(12).                            03540000
           05  FILLER             PIC X(94) VALUE SPACES.               03550000
           EJECT                                                        03560000
      ******************************************************************03570000
      *    P R O C E D U R E    D I V I S I O N                        *03580000
      ******************************************************************03590000
                                                                        03600000
       PROCEDURE DIVISION.                                              03610000
                                                                        03620000
      ******************************************************************03630000
      *                                                                *03640000
      *    PARAGRAPH:  P00000-MAINLINE                                 *03650000
      *                                                                *03660000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, EDIT PARAMETERS,     *03670000
      *                DRIVE THE READ LOOP, FLUSH FINAL GROUP/PLANT,   *03680000
      *                WRITE THE RUN SUMMARY, CLOSE FILES.             *03690000
      *                                                                *03700000
      *    CALLED BY:  NONE                                            *03710000
      *                                                                *03720000
      ******************************************************************03730000
                                                                        03740000
       P00000-MAINLINE.                                                 03750000
                                                                        03760000
           ACCEPT WS-RUN-DATE          FROM DATE.                       03770000
                                                                        03780000
           OPEN INPUT  RUNPARM                                          03790000
                       HOURLYIN                                         03800000
                OUTPUT DAILYOUT                                         03810000
                       RPTOUT.                                          03820000
                                                                        03830000
           READ RUNPARM INTO RUN-PARAMETER-RECORD.                      03840000
                                                                        03850000
           PERFORM P00500-EDIT-RUNPARM THRU P00500-EXIT.                03860000
                                                                        03870000
           IF END-OF-PROCESS                                            03880000
               GO TO P00000-CLOSE.                                      03890000
                                                                        03900000
           PERFORM P10700-WRITE-HEADINGS THRU P10700-EXIT.              03910000
                                                                        03920000
           PERFORM P10000-RPT-LOOP      THRU P10000-EXIT                03930000
               UNTIL HOURLYIN-END OR HOURLYIN-ERR                       03940000
                     OR END-OF-PROCESS.                                 03950000
                                                                        03960000
           IF WS-SAVE-DATE             NOT = SPACES                     03970000
               PERFORM P10500-DAILY-BREAK THRU P10500-DAILY-BREAK-EXIT. 03980000
                                                                        03990000
           IF WS-SAVE-CAND-PLANT       NOT = SPACES                     04000000
               PERFORM P10600-PLANT-BREAK THRU P10600-PLANT-BREAK-EXIT. 04010000
                                                                        04020000
           PERFORM P20000-RUN-SUMMARY  THRU P20000-EXIT.                04030000
                                                                        04040000
       P00000-CLOSE.                                                    04050000
                                                                        04060000
           CLOSE RUNPARM                                                04070000
                 HOURLYIN                                               04080000
                 DAILYOUT                                               04090000
                 RPTOUT.                                                04100000
                                                                        04110000
           GOBACK.                                                      04120000
                                                                        04130000
       P00000-EXIT.                                                     04140000
           EXIT.                                                        04150000
           EJECT                                                        04160000
      ******************************************************************04170000
      *                                                                *04180000
      *    PARAGRAPH:  P00500-EDIT-RUNPARM                             *04190000
      *                                                                *04200000
      *    FUNCTION :  VALIDATE RUN-LEVEL AND RUN-FORMULA, DEFAULT     *04210000
      *      THE IRRADIANCE THRESHOLD WHEN ZERO AND ANY EQUIPMENT      *04220000
      *      FILTER LEFT BLANK TO 'ALL'.  A BAD LEVEL OR FORMULA       *04230000
      *      TERMINATES THE RUN BEFORE ANY DATA IS READ.               *04240000
      *                                                                *04250000
      *    CALLED BY:  P00000-MAINLINE                                 *04260000
      *                                                                *04270000
      ******************************************************************04280000
                                                                        04290000
       P00500-EDIT-RUNPARM.                                             04300000
                                                                        04310000
           IF NOT (RUNPARM-LEVEL-PLANT OR RUNPARM-LEVEL-INVERTER        04320000
                   OR RUNPARM-LEVEL-MPPT OR RUNPARM-LEVEL-STRING)       04330000
               MOVE 'SOLB01'           TO WSPE-PROGRAM-ID               04340000
               MOVE 'RUN-LEVEL'        TO WSPE-FIELD-NAME               04350000
               MOVE 'MUST BE PLANT, INVERTER, MPPT OR STRING'           04360000
                                       TO WSPE-MESSAGE                  04370000
               DISPLAY WS-SOL-MESSAGE-AREA                              04380000
               DISPLAY WS-SOL-PARM-ERROR-01                             04390000
               DISPLAY WS-SOL-PARM-ERROR-02                             04400000
               MOVE 'Y'                TO WS-END-OF-PROCESS-SW          04410000
               GO TO P00500-EXIT.                                       04420000
                                                                        04430000
           IF NOT (RUNPARM-FORMULA-A OR RUNPARM-FORMULA-B)              04440000
               MOVE 'SOLB01'           TO WSPE-PROGRAM-ID               04450000
               MOVE 'RUN-FORMULA'      TO WSPE-FIELD-NAME               04460000
               MOVE 'MUST BE A OR B'   TO WSPE-MESSAGE                  04470000
               DISPLAY WS-SOL-MESSAGE-AREA                              04480000
               DISPLAY WS-SOL-PARM-ERROR-01                             04490000
               DISPLAY WS-SOL-PARM-ERROR-02                             04500000
               MOVE 'Y'                TO WS-END-OF-PROCESS-SW          04510000
               GO TO P00500-EXIT.                                       04520000
                                                                        04530000
           IF RUNPARM-IRR-THRESHOLD    = ZERO                           04540000
KMH01          MOVE .0500              TO WS-RUN-IRR-THRESHOLD          04550000
           ELSE                                                         04560000
               MOVE RUNPARM-IRR-THRESHOLD TO WS-RUN-IRR-THRESHOLD.      04570000
                                                                        04580000
           MOVE RUNPARM-PWR-THRESHOLD  TO WS-RUN-PWR-THRESHOLD.         04590000
                                                                        04600000
           IF RUNPARM-PLANT-FILTER     = SPACES                         04610000
KMH01          MOVE 'ALL'              TO WS-RUN-PLANT-FILTER           04620000
           ELSE                                                         04630000
               MOVE RUNPARM-PLANT-FILTER TO WS-RUN-PLANT-FILTER.        04640000
                                                                        04650000
           IF RUNPARM-INVERTER-FILTER  = SPACES                         04660000
KMH01          MOVE 'ALL'              TO WS-RUN-INVERTER-FILTER        04670000
           ELSE                                                         04680000
               MOVE RUNPARM-INVERTER-FILTER TO WS-RUN-INVERTER-FILTER.  04690000
                                                                        04700000
           IF RUNPARM-MPPT-FILTER      = SPACES                         04710000
KMH01          MOVE 'ALL'              TO WS-RUN-MPPT-FILTER            04720000
           ELSE                                                         04730000
               MOVE RUNPARM-MPPT-FILTER TO WS-RUN-MPPT-FILTER.          04740000
                                                                        04750000
           IF RUNPARM-STRING-FILTER    = SPACES                         04760000
KMH01          MOVE 'ALL'              TO WS-RUN-STRING-FILTER          04770000
           ELSE                                                         04780000
               MOVE RUNPARM-STRING-FILTER TO WS-RUN-STRING-FILTER.      04790000
                                                                        04800000
       P00500-EXIT.                                                     04810000
           EXIT.                                                        04820000
           EJECT                                                        04830000
      ******************************************************************04840000
      *                                                                *04850000
      *    PARAGRAPH:  P10000-RPT-LOOP                                 *04860000
      *                                                                *04870000
      *    FUNCTION :  READ ONE HOURLY OBSERVATION, TRACK THE RAW      *04880000
      *      PLANT-CANDIDATE SEQUENCE, APPLY RECORD SELECTION, CHECK   *04890000
      *      THE GROUPING-KEY CONTROL BREAK, AND CLASSIFY/ACCUMULATE   *04900000
      *      THE RECORD IF IT SURVIVES SELECTION.                     * 04910000
      *                                                                *04920000
      *    CALLED BY:  P00000-MAINLINE                                 *04930000
      *                                                                *04940000
      ******************************************************************04950000
                                                                        04960000
       P10000-RPT-LOOP.                                                 04970000
                                                                        04980000
           PERFORM P10100-READ-HOURLY  THRU P10100-EXIT.                04990000
                                                                        05000000
           IF HOURLYIN-END OR HOURLYIN-ERR                              05010000
               GO TO P10000-EXIT.                                       05020000
                                                                        05030000
           ADD 1                       TO WS-HOURLY-READ-CNT.           05040000
                                                                        05050000
           IF WS-RUN-PLANT-FILTER      = 'ALL'                          05060000
              OR HRLYOBS-PLANT-NAME    = WS-RUN-PLANT-FILTER            05070000
               PERFORM P10150-PLANT-CANDIDATE-CHECK                     05080000
                   THRU P10150-EXIT.                                    05090000
                                                                        05100000
           PERFORM P10200-SELECT-RECORD THRU P10200-EXIT.               05110000
                                                                        05120000
           IF RECORD-REJECTED                                           05130000
               GO TO P10000-EXIT.                                       05140000
                                                                        05150000
           PERFORM P10400-CHECK-BREAK  THRU P10400-EXIT.                05160000
                                                                        05170000
           PERFORM P10300-CLASSIFY-RECORD THRU P10300-EXIT.             05180000
                                                                        05190000
       P10000-EXIT.                                                     05200000
           EXIT.                                                        05210000
           EJECT                                                        05220000
      ******************************************************************05230000
      *                                                                *05240000
      *    PARAGRAPH:  P10100-READ-HOURLY                              *05250000
      *                                                                *05260000
      *    FUNCTION :  READ THE NEXT HOURLY OBSERVATION RECORD.        *05270000
      *                                                                *05280000
      *    CALLED BY:  P10000-RPT-LOOP                                 *05290000
      *                                                                *05300000
      ******************************************************************05310000
                                                                        05320000
       P10100-READ-HOURLY.                                              05330000
                                                                        05340000
           READ HOURLYIN INTO HOURLY-OBSERVATION-RECORD.                05350000
                                                                        05360000
       P10100-EXIT.                                                     05370000
           EXIT.                                                        05380000
           EJECT                                                        05390000
      ******************************************************************05400000
      *                                                                *05410000
      *    PARAGRAPH:  P10150-PLANT-CANDIDATE-CHECK                    *05420000
      *                                                                *05430000
      *    FUNCTION :  TRACK THE RAW PLANT-NAME SEQUENCE ON THE INPUT  *05440000
      *      FILE, INDEPENDENT OF THE FINER SELECTION FILTERS, SO      *05450000
      *      THAT A PLANT WHOSE RECORDS ARE ALL REJECTED BY THE        *05460000
      *      INVERTER/MPPT/STRING/STRING-CONFIGURED EDITS STILL GETS   *05470000
      *      ITS "NO DATA" WARNING (SEE TKT SOL-0203).  ON A CHANGE OF *05480000
      *      PLANT CANDIDATE, CLOSE OUT THE PRIOR PLANT.               *05490000
      *                                                                *05500000
      *    CALLED BY:  P10000-RPT-LOOP                                 *05510000
      *                                                                *05520000
      ******************************************************************05530000
                                                                        05540000
       P10150-PLANT-CANDIDATE-CHECK.                                    05550000
                                                                        05560000
           IF HRLYOBS-PLANT-NAME       = WS-SAVE-CAND-PLANT             05570000
               GO TO P10150-EXIT.                                       05580000
                                                                        05590000
           IF WS-SAVE-CAND-PLANT       NOT = SPACES                     05600000
               PERFORM P10600-PLANT-BREAK THRU P10600-PLANT-BREAK-EXIT. 05610000
                                                                        05620000
           MOVE HRLYOBS-PLANT-NAME     TO WS-SAVE-CAND-PLANT.           05630000
           MOVE SPACES                 TO WS-SAVE-PLANT                 05640000
                                          WS-SAVE-INVERTER              05650000
                                          WS-SAVE-MPPT                  05660000
                                          WS-SAVE-STRING                05670000
                                          WS-SAVE-DATE.                 05680000
                                                                        05690000
       P10150-EXIT.                                                     05700000
           EXIT.                                                        05710000
           EJECT                                                        05720000
      ******************************************************************05730000
      *                                                                *05740000
      *    PARAGRAPH:  P10200-SELECT-RECORD                            *05750000
      *                                                                *05760000
      *    FUNCTION :  DISCARD RECORDS OUTSIDE THE RUN'S DATE RANGE OR *05770000
      *      NOT MATCHING THE PLANT/INVERTER/MPPT/STRING FILTERS, AND  *05780000
      *      (AT STRING LEVEL ONLY) NOT COMMISSIONED.                  *05790000
      *                                                                *05800000
      *    CALLED BY:  P10000-RPT-LOOP                                 *05810000
      *                                                                *05820000
      ******************************************************************05830000
                                                                        05840000
       P10200-SELECT-RECORD.                                            05850000
                                                                        05860000
           MOVE 'Y'                    TO WS-SELECT-SW.                 05870000
                                                                        05880000
           IF HRLYOBS-DATE             < RUNPARM-START-DATE             05890000
              OR HRLYOBS-DATE          > RUNPARM-END-DATE               05900000
               MOVE 'N'                TO WS-SELECT-SW                  05910000
               GO TO P10200-EXIT.                                       05920000
                                                                        05930000
           IF WS-RUN-PLANT-FILTER      NOT = 'ALL'                      05940000
              AND HRLYOBS-PLANT-NAME   NOT = WS-RUN-PLANT-FILTER        05950000
               MOVE 'N'                TO WS-SELECT-SW                  05960000
               GO TO P10200-EXIT.                                       05970000
                                                                        05980000
           IF WS-RUN-INVERTER-FILTER   NOT = 'ALL'                      05990000
              AND HRLYOBS-INVERTER-SN  NOT = WS-RUN-INVERTER-FILTER     06000000
               MOVE 'N'                TO WS-SELECT-SW                  06010000
               GO TO P10200-EXIT.                                       06020000
                                                                        06030000
           IF WS-RUN-MPPT-FILTER       NOT = 'ALL'                      06040000
              AND HRLYOBS-MPPT-ID      NOT = WS-RUN-MPPT-FILTER         06050000
               MOVE 'N'                TO WS-SELECT-SW                  06060000
               GO TO P10200-EXIT.                                       06070000
                                                                        06080000
           IF WS-RUN-STRING-FILTER     NOT = 'ALL'                      06090000
              AND HRLYOBS-STRING-ID    NOT = WS-RUN-STRING-FILTER       06100000
               MOVE 'N'                TO WS-SELECT-SW                  06110000
               GO TO P10200-EXIT.                                       06120000
                                                                        06130000
           IF RUNPARM-LEVEL-STRING                                      06140000
              AND NOT HRLYOBS-STRING-COMMISSIONED                       06150000
               MOVE 'N'                TO WS-SELECT-SW.                 06160000
                                                                        06170000
       P10200-EXIT.                                                     06180000
           EXIT.                                                        06190000
           EJECT                                                        06200000
      ******************************************************************06210000
      *                                                                *06220000
      *    PARAGRAPH:  P10300-CLASSIFY-RECORD                          *06230000
      *                                                                *06240000
      *    FUNCTION :  CALL SOLS01 (FUNCTION 'C') TO CLASSIFY THE      *06250000
      *      CURRENT HOURLY RECORD AND ADD ITS FOUR CONTRIBUTION       *06260000
      *      VALUES INTO THE CURRENT GROUP'S ACCUMULATORS.             *06270000
      *                                                                *06280000
      *    CALLED BY:  P10000-RPT-LOOP                                 *06290000
      *                                                                *06300000
      ******************************************************************06310000
                                                                        06320000
       P10300-CLASSIFY-RECORD.                                          06330000
                                                                        06340000
           MOVE 'C'                    TO WS-CALL-FUNCTION.             06350000
                                                                        06360000
           CALL 'SOLS01'               USING WS-CALL-FUNCTION           06370000
                                             RUNPARM-FORMULA            06380000
                                             WS-RUN-IRR-THRESHOLD       06390000
                                             WS-RUN-PWR-THRESHOLD       06400000
                                             HRLYOBS-RADIATION          06410000
                                             HRLYOBS-POWER-KW           06420000
                                             HRLYOBS-RAD-MISSING        06430000
                                             HRLYOBS-POWER-MISSING      06440000
                                             WS-CALL-NUM-FLAG           06450000
                                             WS-CALL-DEN-FLAG           06460000
                                             WS-CALL-ACT-WT-CONTRIB     06470000
                                             WS-CALL-POT-WT-CONTRIB     06480000
                                             WS-ACC-NUM                 06490000
                                             WS-ACC-DEN                 06500000
                                             WS-ACC-ACT-WT              06510000
                                             WS-ACC-POT-WT              06520000
                                             WS-CALL-AVAIL-PCT          06530000
                                             WS-CALL-DATA-UNAVAIL       06540000
                                             WS-CALL-STATUS.            06550000
                                                                        06560000
           ADD WS-CALL-NUM-FLAG        TO WS-ACC-NUM.                   06570000
           ADD WS-CALL-DEN-FLAG        TO WS-ACC-DEN.                   06580000
           ADD WS-CALL-ACT-WT-CONTRIB  TO WS-ACC-ACT-WT.                06590000
           ADD WS-CALL-POT-WT-CONTRIB  TO WS-ACC-POT-WT.                06600000
                                                                        06610000
       P10300-EXIT.                                                     06620000
           EXIT.                                                        06630000
           EJECT                                                        06640000
      ******************************************************************06650000
      *                                                                *06660000
      *    PARAGRAPH:  P10350-EDIT-PLANT-NAME                          *06670000
      *                                                                *06680000
      *    FUNCTION :  REPLACE UNDERSCORES IN WS-DSP-PLANT-NAME WITH   *06690000
      *      SPACES TO BUILD THE PLANT'S DISPLAY/REPORT NAME.  THE     *06700000
      *      CALLER MOVES THE RAW STORED NAME INTO WS-DSP-PLANT-NAME   *06710000
      *      BEFORE PERFORMING THIS PARAGRAPH.                         *06720000
      *                                                                *06730000
      *    CALLED BY:  P10500-DAILY-BREAK, P10600-PLANT-BREAK          *06740000
      *                                                                *06750000
      ******************************************************************06760000
                                                                        06770000
       P10350-EDIT-PLANT-NAME.                                          06780000
                                                                        06790000
           INSPECT WS-DSP-PLANT-NAME   REPLACING ALL '_' BY ' '.        06800000
                                                                        06810000
       P10350-EDIT-PLANT-NAME-EXIT.                                     06820000
           EXIT.                                                        06830000
           EJECT                                                        06840000
      ******************************************************************06850000
      *                                                                *06860000
      *    PARAGRAPH:  P10400-CHECK-BREAK                              *06870000
      *                                                                *06880000
      *    FUNCTION :  DETECT A CHANGE OF THE LEVEL-DEPENDENT GROUPING *06890000
      *      KEY (PLANT, DATE, AND INVERTER/MPPT/STRING AS THE LEVEL   *06900000
      *      REQUIRES).  ON A CHANGE, CLOSE OUT THE PRIOR GROUP AND    *06910000
      *      RESET THE ACCUMULATORS FOR THE NEW ONE.                   *06920000
      *                                                                *06930000
      *    CALLED BY:  P10000-RPT-LOOP                                 *06940000
      *                                                                *06950000
      ******************************************************************06960000
                                                                        06970000
       P10400-CHECK-BREAK.                                              06980000
                                                                        06990000
           IF HRLYOBS-PLANT-NAME       = WS-SAVE-PLANT                  07000000
              AND HRLYOBS-DATE         = WS-SAVE-DATE                   07010000
              AND (RUNPARM-LEVEL-PLANT                                  07020000
                   OR HRLYOBS-INVERTER-SN = WS-SAVE-INVERTER)           07030000
              AND (NOT (RUNPARM-LEVEL-MPPT OR RUNPARM-LEVEL-STRING)     07040000
                   OR HRLYOBS-MPPT-ID   = WS-SAVE-MPPT)                 07050000
              AND (NOT RUNPARM-LEVEL-STRING                             07060000
                   OR HRLYOBS-STRING-ID = WS-SAVE-STRING)               07070000
               GO TO P10400-EXIT.                                       07080000
                                                                        07090000
           IF WS-SAVE-DATE             NOT = SPACES                     07100000
               PERFORM P10500-DAILY-BREAK THRU P10500-DAILY-BREAK-EXIT. 07110000
                                                                        07120000
           MOVE HRLYOBS-PLANT-NAME     TO WS-SAVE-PLANT.                07130000
           MOVE HRLYOBS-DATE           TO WS-SAVE-DATE.                 07140000
           MOVE HRLYOBS-INVERTER-SN    TO WS-SAVE-INVERTER.             07150000
           MOVE HRLYOBS-MPPT-ID        TO WS-SAVE-MPPT.                 07160000
           MOVE HRLYOBS-STRING-ID      TO WS-SAVE-STRING.               07170000
           MOVE ZEROS                  TO WS-ACC-NUM                    07180000
                                          WS-ACC-DEN                    07190000
                                          WS-ACC-ACT-WT                 07200000
                                          WS-ACC-POT-WT.                07210000
                                                                        07220000
       P10400-EXIT.                                                     07230000
           EXIT.                                                        07240000
           EJECT                                                        07250000
      ******************************************************************07260000
      *                                                                *07270000
      *    PARAGRAPH:  P10500-DAILY-BREAK                              *07280000
      *                                                                *07290000
      *    FUNCTION :  CALL SOLS01 (FUNCTION 'D') TO DERIVE THE DAILY  *07300000
      *      AVAILABILITY PERCENTAGE FROM THE JUST-CLOSED GROUP'S      *07310000
      *      ACCUMULATORS, CALL SOLS02 FOR THE COLOR BAND, WRITE THE   *07320000
      *      DAILYOUT RECORD AND THE REPORT DETAIL LINE, AND ROLL THE  *07330000
      *      RESULT INTO THE PLANT AND GRAND COUNTERS.                 *07340000
      *                                                                *07350000
      *    CALLED BY:  P00000-MAINLINE, P10400-CHECK-BREAK             *07360000
      *                                                                *07370000
      ******************************************************************07380000
                                                                        07390000
       P10500-DAILY-BREAK.                                              07400000
                                                                        07410000
           MOVE 'D'                    TO WS-CALL-FUNCTION.             07420000
                                                                        07430000
           CALL 'SOLS01'               USING WS-CALL-FUNCTION           07440000
                                             RUNPARM-FORMULA            07450000
                                             WS-RUN-IRR-THRESHOLD       07460000
                                             WS-RUN-PWR-THRESHOLD       07470000
                                             HRLYOBS-RADIATION          07480000
                                             HRLYOBS-POWER-KW           07490000
                                             HRLYOBS-RAD-MISSING        07500000
                                             HRLYOBS-POWER-MISSING      07510000
                                             WS-CALL-NUM-FLAG           07520000
                                             WS-CALL-DEN-FLAG           07530000
                                             WS-CALL-ACT-WT-CONTRIB     07540000
                                             WS-CALL-POT-WT-CONTRIB     07550000
                                             WS-ACC-NUM                 07560000
                                             WS-ACC-DEN                 07570000
                                             WS-ACC-ACT-WT              07580000
                                             WS-ACC-POT-WT              07590000
                                             WS-CALL-AVAIL-PCT          07600000
                                             WS-CALL-DATA-UNAVAIL       07610000
                                             WS-CALL-STATUS.            07620000
                                                                        07630000
           CALL 'SOLS02'               USING WS-CALL-AVAIL-PCT          07640000
                                             WS-CALL-DATA-UNAVAIL       07650000
                                             WS-CALL-BAND               07660000
                                             WS-CALL-STATUS.            07670000
                                                                        07680000
           MOVE WS-SAVE-PLANT          TO WS-DSP-PLANT-NAME.            07690000
           PERFORM P10350-EDIT-PLANT-NAME                               07700000
         THRU P10350-EDIT-PLANT-NAME-EXIT.                              07710000
                                                                        07720000
           MOVE WS-DSP-PLANT-NAME      TO DLYAV-PLANT-NAME.             07730000
           MOVE WS-SAVE-DATE           TO DLYAV-DATE.                   07740000
           MOVE RUNPARM-LEVEL          TO DLYAV-LEVEL.                  07750000
           MOVE WS-SAVE-INVERTER       TO DLYAV-INVERTER-SN.            07760000
           MOVE WS-SAVE-MPPT           TO DLYAV-MPPT-ID.                07770000
           MOVE WS-SAVE-STRING         TO DLYAV-STRING-ID.              07780000
           MOVE RUNPARM-FORMULA        TO DLYAV-FORMULA-USED.           07790000
           MOVE WS-ACC-NUM             TO DLYAV-NUMER-HOURS.            07800000
           MOVE WS-ACC-DEN             TO DLYAV-DENOM-HOURS.            07810000
           MOVE WS-ACC-ACT-WT          TO DLYAV-ACT-WT.                 07820000
           MOVE WS-ACC-POT-WT          TO DLYAV-POT-WT.                 07830000
           MOVE WS-CALL-AVAIL-PCT      TO DLYAV-AVAILABLE-PCT.          07840000
           MOVE WS-CALL-DATA-UNAVAIL   TO DLYAV-DATA-UNAVAIL-SW.        07850000
           MOVE WS-CALL-BAND           TO DLYAV-COLOR-BAND.             07860000
                                                                        07870000
           WRITE DAILYOUT-REC          FROM DAILY-AVAILABILITY-RECORD.  07880000
                                                                        07890000
           ADD 1                       TO WS-PLANT-ROW-CNT              07900000
                                          WS-GRAND-ROW-CNT.             07910000
                                                                        07920000
           IF DLYAV-DATA-IS-UNAVAILABLE                                 07930000
               ADD 1                   TO WS-GRAND-UNAVAIL-CNT          07940000
           ELSE                                                         07950000
               ADD WS-CALL-AVAIL-PCT   TO WS-PLANT-PCT-SUM              07960000
                                          WS-GRAND-PCT-SUM              07970000
               ADD 1                   TO WS-PLANT-PCT-CNT              07980000
                                          WS-GRAND-PCT-CNT.             07990000
                                                                        08000000
           MOVE 'Y'                    TO WS-ANY-ROWS-WRITTEN-SW.       08010000
                                                                        08020000
           PERFORM P10710-WRITE-DETAIL THRU P10710-EXIT.                08030000
                                                                        08040000
       P10500-DAILY-BREAK-EXIT.                                         08050000
           EXIT.                                                        08060000
           EJECT                                                        08070000
      ******************************************************************08080000
      *                                                                *08090000
      *    PARAGRAPH:  P10600-PLANT-BREAK                              *08100000
      *                                                                *08110000
      *    FUNCTION :  CLOSE OUT THE CURRENT PLANT CANDIDATE.  IF NO   *08120000
      *      DAILY ROWS WERE WRITTEN FOR IT, DISPLAY THE "NO DATA"     *08130000
      *      WARNING; OTHERWISE WRITE THE PLANT SUBTOTAL LINE WITH     *08140000
      *      THE PLANT'S ROW COUNT AND SIMPLE AVERAGE AVAILABILITY.    *08150000
      *      A BAD PLANT MUST NOT ABORT THE RUN -- WE SIMPLY MOVE ON.  *08160000
      *                                                                *08170000
      *    CALLED BY:  P00000-MAINLINE, P10150-PLANT-CANDIDATE-CHECK   *08180000
      *                                                                *08190000
      ******************************************************************08200000
                                                                        08210000
       P10600-PLANT-BREAK.                                              08220000
                                                                        08230000
           MOVE WS-SAVE-CAND-PLANT     TO WS-DSP-PLANT-NAME.            08240000
           PERFORM P10350-EDIT-PLANT-NAME                               08250000
         THRU P10350-EDIT-PLANT-NAME-EXIT.                              08260000
                                                                        08270000
           IF WS-PLANT-ROW-CNT         = ZERO                           08280000
               MOVE WS-DSP-PLANT-NAME  TO WSNW-PLANT-NAME               08290000
               DISPLAY WS-SOL-MESSAGE-AREA                              08300000
               DISPLAY WS-SOL-NODATA-WARN-01                            08310000
               GO TO P10600-PLANT-BREAK-EXIT.                           08320000
                                                                        08330000
           MOVE WS-DSP-PLANT-NAME      TO WS-PT-PLANT-NAME.             08340000
           MOVE WS-PLANT-ROW-CNT       TO WS-PT-ROW-CNT.                08350000
                                                                        08360000
           IF WS-PLANT-PCT-CNT         = ZERO                           08370000
               MOVE 'DATA UNAVAIL'     TO WS-PT-AVG-PCT                 08380000
           ELSE                                                         08390000
               COMPUTE WS-CALL-AVAIL-PCT ROUNDED =                      08400000
                   WS-PLANT-PCT-SUM / WS-PLANT-PCT-CNT                  08410000
               MOVE WS-CALL-AVAIL-PCT  TO WS-EDIT-PCT                   08420000
               MOVE WS-EDIT-PCT        TO WS-PT-AVG-PCT.                08430000
                                                                        08440000
           WRITE RPTOUT-REC            FROM WS-RPT-PLANT-TOTAL.         08450000
                                                                        08460000
           ADD 1                       TO WS-LINE-CNT.                  08470000
           IF WS-LINE-CNT              > 54                             08480000
               PERFORM P10700-WRITE-HEADINGS THRU P10700-EXIT.          08490000
                                                                        08500000
       P10600-PLANT-BREAK-EXIT.                                         08510000
                                                                        08520000
           MOVE ZEROS                  TO WS-PLANT-ROW-CNT              08530000
                                          WS-PLANT-PCT-CNT              08540000
                                          WS-PLANT-PCT-SUM.             08550000
           EXIT.                                                        08560000
           EJECT                                                        08570000
      ******************************************************************08580000
      *                                                                *08590000
      *    PARAGRAPH:  P10700-WRITE-HEADINGS                           *08600000
      *                                                                *08610000
      *    FUNCTION :  START A NEW REPORT PAGE -- WRITE THE TITLE      *08620000
      *      AND COLUMN HEADING LINES AND RESET THE LINE COUNT.        *08630000
      *                                                                *08640000
      *    CALLED BY:  P00000-MAINLINE, P10600-PLANT-BREAK,            *08650000
      *                P10710-WRITE-DETAIL                             *08660000
      *                                                                *08670000
      ******************************************************************08680000
                                                                        08690000
       P10700-WRITE-HEADINGS.                                           08700000
                                                                        08710000
           MOVE ZEROS                  TO WS-LINE-CNT.                  08720000
           MOVE RUNPARM-LEVEL          TO WS-RT-LEVEL.                  08730000
           MOVE RUNPARM-FORMULA        TO WS-RT-FORMULA.                08740000
           MOVE RUNPARM-START-DATE     TO WS-RT-START.                  08750000
           MOVE RUNPARM-END-DATE       TO WS-RT-END.                    08760000
                                                                        08770000
           WRITE RPTOUT-REC            FROM WS-RPT-TITLE.               08780000
           WRITE RPTOUT-REC            FROM WS-RPT-HEADING.             08790000
                                                                        08800000
       P10700-EXIT.                                                     08810000
           EXIT.                                                        08820000
           EJECT                                                        08830000
      ******************************************************************08840000
      *                                                                *08850000
      *    PARAGRAPH:  P10710-WRITE-DETAIL                             *08860000
      *                                                                *08870000
      *    FUNCTION :  FORMAT AND WRITE ONE REPORT DETAIL LINE FOR     *08880000
      *      THE GROUP JUST CLOSED BY P10500-DAILY-BREAK.              *08890000
      *                                                                *08900000
      *    CALLED BY:  P10500-DAILY-BREAK                              *08910000
      *                                                                *08920000
      ******************************************************************08930000
                                                                        08940000
       P10710-WRITE-DETAIL.                                             08950000
                                                                        08960000
           MOVE ' '                    TO WS-RD-CC.                     08970000
           MOVE DLYAV-PLANT-NAME       TO WS-RD-PLANT.                  08980000
           MOVE DLYAV-DATE             TO WS-RD-DATE.                   08990000
           MOVE DLYAV-INVERTER-SN      TO WS-RD-INVERTER.               09000000
           MOVE DLYAV-MPPT-ID          TO WS-RD-MPPT.                   09010000
           MOVE DLYAV-STRING-ID        TO WS-RD-STRING.                 09020000
                                                                        09030000
           IF RUNPARM-FORMULA-A                                         09040000
               MOVE WS-ACC-NUM         TO WS-RD-NUM-OR-ACT              09050000
               MOVE WS-ACC-DEN         TO WS-RD-DEN-OR-POT              09060000
           ELSE                                                         09070000
               MOVE WS-ACC-ACT-WT      TO WS-RD-NUM-OR-ACT              09080000
               MOVE WS-ACC-POT-WT      TO WS-RD-DEN-OR-POT.             09090000
                                                                        09100000
           IF DLYAV-DATA-IS-UNAVAILABLE                                 09110000
               MOVE 'DATA UNAVAIL'     TO WS-RD-AVAIL-DISPLAY           09120000
           ELSE                                                         09130000
               MOVE WS-CALL-AVAIL-PCT  TO WS-EDIT-PCT                   09140000
               MOVE WS-EDIT-PCT        TO WS-RD-AVAIL-DISPLAY.          09150000
                                                                        09160000
           MOVE DLYAV-COLOR-BAND       TO WS-RD-BAND.                   09170000
                                                                        09180000
           WRITE RPTOUT-REC            FROM WS-RPT-DETAIL.              09190000
                                                                        09200000
           ADD 1                       TO WS-LINE-CNT.                  09210000
           IF WS-LINE-CNT              > 54                             09220000
               PERFORM P10700-WRITE-HEADINGS THRU P10700-EXIT.          09230000
                                                                        09240000
       P10710-EXIT.                                                     09250000
           EXIT.                                                        09260000
           EJECT                                                        09270000
      ******************************************************************09280000
      *                                                                *09290000
      *    PARAGRAPH:  P20000-RUN-SUMMARY                              *09300000
      *                                                                *09310000
      *    FUNCTION :  IF ANY DAILY RECORD WAS WRITTEN, WRITE THE      *09320000
      *      GRAND TOTALS LINES AND THE RECORDS-READ/ROWS-WRITTEN      *09330000
      *      SUMMARY; OTHERWISE REPORT "NO RESULTS GENERATED".         *09340000
      *                                                                *09350000
      *    CALLED BY:  P00000-MAINLINE                                 *09360000
      *                                                                *09370000
      ******************************************************************09380000
                                                                        09390000
       P20000-RUN-SUMMARY.                                              09400000
                                                                        09410000
           IF NOT ANY-ROWS-WRITTEN                                      09420000
               DISPLAY WS-SOL-MESSAGE-AREA                              09430000
               DISPLAY WS-SOL-RUN-SUMMARY-03                            09440000
               GO TO P20000-EXIT.                                       09450000
                                                                        09460000
           MOVE WS-HOURLY-READ-CNT     TO WSRS-RECORDS-READ.            09470000
           MOVE WS-GRAND-ROW-CNT       TO WSRS-ROWS-WRITTEN.            09480000
           DISPLAY WS-SOL-MESSAGE-AREA.                                 09490000
           DISPLAY WS-SOL-RUN-SUMMARY-01.                               09500000
           DISPLAY WS-SOL-RUN-SUMMARY-02.                               09510000
                                                                        09520000
           MOVE WS-GRAND-ROW-CNT       TO WS-GT1-ROW-CNT.               09530000
           MOVE WS-GRAND-UNAVAIL-CNT   TO WS-GT1-UNAVAIL-CNT.           09540000
           WRITE RPTOUT-REC            FROM WS-RPT-GRAND-TOTAL-1.       09550000
                                                                        09560000
           IF WS-GRAND-PCT-CNT         = ZERO                           09570000
               MOVE 'DATA UNAVAIL'     TO WS-GT2-AVG-PCT                09580000
           ELSE                                                         09590000
               COMPUTE WS-CALL-AVAIL-PCT ROUNDED =                      09600000
                   WS-GRAND-PCT-SUM / WS-GRAND-PCT-CNT                  09610000
               MOVE WS-CALL-AVAIL-PCT  TO WS-EDIT-PCT                   09620000
               MOVE WS-EDIT-PCT        TO WS-GT2-AVG-PCT.               09630000
                                                                        09640000
           WRITE RPTOUT-REC            FROM WS-RPT-GRAND-TOTAL-2.       09650000
                                                                        09660000
       P20000-EXIT.                                                     09670000
           EXIT.                                                        09680000
