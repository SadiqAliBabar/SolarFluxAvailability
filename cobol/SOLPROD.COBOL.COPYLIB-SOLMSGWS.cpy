      ******************************************************************00010000
      * SOLAR AVAILABILITY BATCH (SOL)                                 *00020000
      *                                                                *00030000
      * MESSAGE WORK AREA DEFINITIONS FOR: RUNPARM EDITS,              *00040000
      *                     PLANT NO-DATA WARNINGS, RUN SUMMARY        *00050000
      ******************************************************************00060000
                                                                        00070000
       77  WS-SOL-MESSAGE-LENGTH       PIC S9(04)      COMP  VALUE +800.00080000
                                                                        00090000
                                                                        00100000
       01  WS-SOL-MESSAGE-GENERAL.                                      00110000
                                                                        00120000
           05  WS-SOL-MESSAGE-TYPE     PIC X(04)       VALUE SPACES.    00130000
               88  SOL-RUNPARM-ERROR                   VALUE 'PARM'.    00140000
               88  SOL-NO-DATA-WARNING                  VALUE 'NODT'.   00150000
               88  SOL-RUN-SUMMARY                       VALUE 'SUMM'.  00160000
           05  FILLER                  PIC X(02)       VALUE SPACES.    00170000
                                                                        00180000
                                                                        00190000
      ******************************************************************00200000
      *    SOL FORMATTED MESSAGE LINES                                 *00210000
      ******************************************************************00220000
                                                                        00230000
       01  WS-SOL-MESSAGE-AREA.                                         00240000
           05  WSMA-LINE-01            PIC X(80)       VALUE ALL '*'.   00250000
           05  WSMA-LINE-02.                                            00260000
               10 FILLER               PIC X(01)       VALUE '*'.       00270000
               10 FILLER               PIC X(78)       VALUE SPACES.    00280000
               10 FILLER               PIC X(01)       VALUE '*'.       00290000
           05  WSMA-LINE-03.                                            00300000
               10 FILLER               PIC X(01)       VALUE '*'.       00310000
               10 FILLER               PIC X(78)       VALUE            00320000
                   '   SOLAR AVAILABILITY BATCH (SOL) -- RUN MESSAGE '. 00330000
               10 FILLER               PIC X(01)       VALUE '*'.       00340000
           05  WSMA-LINE-04.                                            00350000
               10 FILLER               PIC X(01)       VALUE '*'.       00360000
               10 FILLER               PIC X(78)       VALUE SPACES.    00370000
               10 FILLER               PIC X(01)       VALUE '*'.       00380000
           05  WSMA-LINE-05            PIC X(80)       VALUE ALL '*'.   00390000
                                                                        00400000
                                                                        00410000
      ******************************************************************00420000
      *    RUNPARM EDIT ERROR LINE                                     *00430000
      ******************************************************************00440000
                                                                        00450000
       01  WS-SOL-PARM-ERROR-01.                                        00460000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00470000
           05  FILLER                  PIC X(13)       VALUE            00480000
               'PARM ERROR: '.                                          00490000
           05  FILLER                  PIC X(10)       VALUE            00500000
               'PROGRAM = '.                                            00510000
           05  WSPE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00520000
           05  FILLER                  PIC X(14)       VALUE            00530000
               ', FIELD = '.                                            00540000
           05  WSPE-FIELD-NAME         PIC X(15)       VALUE SPACES.    00550000
           05  FILLER                  PIC X(11)       VALUE SPACES.    00560000
                                                                        00570000
       01  WS-SOL-PARM-ERROR-02.                                        00580000
           05  FILLER                  PIC X(08)       VALUE SPACES.    00590000
           05  WSPE-MESSAGE            PIC X(64)       VALUE SPACES.    00600000
           05  FILLER                  PIC X(08)       VALUE SPACES.    00610000
                                                                        00620000
                                                                        00630000
      ******************************************************************00640000
      *    PLANT NO-DATA WARNING LINE                                  *00650000
      ******************************************************************00660000
                                                                        00670000
       01  WS-SOL-NODATA-WARN-01.                                       00680000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00690000
           05  FILLER                  PIC X(18)       VALUE            00700000
               'NO DATA WARNING: '.                                     00710000
           05  FILLER                  PIC X(08)       VALUE            00720000
               'PLANT = '.                                              00730000
           05  WSNW-PLANT-NAME         PIC X(20)       VALUE SPACES.    00740000
           05  FILLER                  PIC X(33)       VALUE            00750000
               ' -- ZERO ROWS SELECTED FOR PERIOD'.                     00760000
                                                                        00770000
                                                                        00780000
      ******************************************************************00790000
      *    RUN SUMMARY LINES                                           *00800000
      ******************************************************************00810000
                                                                        00820000
       01  WS-SOL-RUN-SUMMARY-01.                                       00830000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00840000
           05  FILLER                  PIC X(20)       VALUE            00850000
               'RECORDS READ      = '.                                  00860000
           05  WSRS-RECORDS-READ       PIC ZZZ,ZZZ,ZZ9.                 00870000
           05  FILLER                  PIC X(41)       VALUE SPACES.    00880000
                                                                        00890000
       01  WS-SOL-RUN-SUMMARY-02.                                       00900000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00910000
           05  FILLER                  PIC X(20)       VALUE            00920000
               'DAILY ROWS WRITTEN = '.                                 00930000
           05  WSRS-ROWS-WRITTEN       PIC ZZZ,ZZZ,ZZ9.                 00940000
           05  FILLER                  PIC X(41)       VALUE SPACES.    00950000
                                                                        00960000
       01  WS-SOL-RUN-SUMMARY-03.                                       00970000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00980000
           05  FILLER                  PIC X(28)       VALUE            00990000
               'NO RESULTS GENERATED FOR RUN'.                          01000000
           05  FILLER                  PIC X(43)       VALUE SPACES.    01010000
