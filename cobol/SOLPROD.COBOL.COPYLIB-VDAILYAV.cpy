      ******************************************************************00010000
      * DAILY AVAILABILITY RECORD  -- SEQUENTIAL, FIXED               * 00020000
      * ONE RECORD PER GROUPING KEY PER DAY, WRITTEN AT CONTROL BREAK * 00030000
      ******************************************************************00040000
       01  DAILY-AVAILABILITY-RECORD.                                   00050000
           05  DLYAV-PLANT-NAME        PIC X(20).                       00060000
           05  DLYAV-DATE              PIC X(10).                       00070000
           05  DLYAV-DATE-R REDEFINES                                   00080000
               DLYAV-DATE.                                              00090000
               10 DLYAV-DATE-CCYY      PIC 9(04).                       00100000
               10 FILLER               PIC X(01).                       00110000
               10 DLYAV-DATE-MM        PIC 9(02).                       00120000
               10 FILLER               PIC X(01).                       00130000
               10 DLYAV-DATE-DD        PIC 9(02).                       00140000
           05  DLYAV-LEVEL             PIC X(08).                       00150000
           05  DLYAV-GROUP-KEY.                                         00160000
               10 DLYAV-INVERTER-SN    PIC X(14).                       00170000
               10 DLYAV-MPPT-ID        PIC X(08).                       00180000
               10 DLYAV-STRING-ID      PIC X(08).                       00190000
           05  DLYAV-FORMULA-USED      PIC X(01).                       00200000
           05  DLYAV-NUMER-HOURS       PIC S9(05) COMP-3.               00210000
           05  DLYAV-DENOM-HOURS       PIC S9(05) COMP-3.               00220000
           05  DLYAV-ACT-WT            PIC S9(07)V9(04) COMP-3.         00230000
           05  DLYAV-POT-WT            PIC S9(07)V9(04) COMP-3.         00240000
           05  DLYAV-AVAILABLE-PCT     PIC S9(03)V9(02).                00250000
           05  DLYAV-COLOR-BAND        PIC X(06).                       00260000
               88  DLYAV-BAND-GRAY        VALUE '808080'.               00270000
               88  DLYAV-BAND-GREEN       VALUE '00FF00'.               00280000
               88  DLYAV-BAND-BLUE        VALUE '0000FF'.               00290000
               88  DLYAV-BAND-YELLOW      VALUE 'FFFF00'.               00300000
               88  DLYAV-BAND-ORANGE      VALUE 'FFA500'.               00310000
               88  DLYAV-BAND-RED         VALUE 'FF0000'.               00320000
           05  DLYAV-DATA-UNAVAIL-SW   PIC X(01).                       00330000
               88  DLYAV-DATA-IS-UNAVAILABLE                            00340000
                                       VALUE 'Y'.                       00350000
               88  DLYAV-DATA-IS-AVAILABLE                              00360000
                                       VALUE 'N'.                       00370000
           05  FILLER                  PIC X(06).                       00380000
